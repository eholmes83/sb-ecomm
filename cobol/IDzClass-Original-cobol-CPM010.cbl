000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CPM010.
000300 AUTHOR.       R T WOZNIAK.
000400 INSTALLATION. MIDLAND MERCH DP CNTR.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.     MIDLAND MERCHANDISE CORP - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*      CPM010.CBL                                               *
001200*      CATALOG PRICE MAINTENANCE - CATEGORY MASTER LOAD         *
001300*                                                               *
001400*-------------------------------------------------------------*
001500*
001600***************************************************************
001700*
001800*    DESCRIPTION
001900*
002000* Reads the nightly CATEGORY-MASTER file, rejects any category
002100* whose name is blank or shorter than 5 characters, SORTs the
002200* survivors into ascending CATEGORY-ID sequence, and builds the
002300* in-storage category table from the sorted output.  The SORT
002400* is not cosmetic - CPM020's category lookup is a SEARCH ALL
002500* (binary search), and a binary search against a table that is
002600* not truly in ascending key order is as likely to miss a good
002700* category as find one.  CATMAST itself arrives in keypunch
002800* order, not CATEGORY-ID order, so the SORT step is the only
002900* thing standing between us and that.  The sorted table is
003000* spun off to work file CATTAB in true ascending CATEGORY-ID
003100* sequence so CPM020 - a separate job step - can reload it with
003200* a SEARCH ALL of its own instead of re-reading CATEGORY-MASTER.
003300*
003400***************************************************************
003500*    AMENDMENT HISTORY
003600*
003700*      DATE       AUTHOR    DESCRIPTION
003800*      ---------  --------  --------------------------------
003900*      870304     HDRWT     ORIGINAL PROGRAM - CR A00117.         CPM010
004000*      870822     HDRWT     CORRECTED TRAILING-SPACE TALLY WHEN   CPM010
004100*                           NAME FIELD WAS COMPLETELY BLANK.
004200*      881103     HDDCS     CATTAB TABLE SIZE RAISED 300 TO 500.  CPM010
004300*      910513     HDGHP     CATTAB TABLE SIZE RAISED 500 TO       CPM010
004400*                           2000 FOR SPRING CATALOG EXPANSION -
004500*                           CR A00610.
004600*      930716     HDMAB     ADDED DEBUG-TRACE UPSI SWITCH FOR     CPM010
004700*                           NIGHT-SHIFT OPERATOR DIAGNOSTICS.
004800*      960214     HDDCS     ADDED NUMERIC-CLASS TEST ON           CPM010
004900*                           CATEGORY-ID AFTER TWO S0C7 ABENDS
005000*                           TRACED TO BAD KEYPUNCH DATA ON
005100*                           CATMAST - CR A00880.
005200*      990128     HDMAB     Y2K REVIEW - PROGRAM HOLDS NO DATE    CPM010
005300*                           FIELDS, NO CHANGE REQUIRED.
005400*      000905     HDRWT     CONVERTED RETURN-CODE SETTING TO USE  CPM010
005500*                           MOVE 16 CONSISTENTLY WITH CPM020.
005600*      021118     HDGHP     MINOR - REJECT MESSAGE TEXT ALIGNED   CPM010
005700*                           WITH CPM020 REJECT MESSAGE FORMAT.
005800*      040412     HDRWT     ADDED A REAL SORT OF THE CATEGORY     CPM010
005900*                           DATA BY CATEGORY-ID AHEAD OF THE
006000*                           TABLE BUILD AND THE CATTAB WRITE.
006100*                           THE TABLE WAS ONLY EVER LOADED IN
006200*                           CATMAST READ ORDER - CPM020'S
006300*                           SEARCH ALL HAPPENED TO WORK ON THE
006400*                           TEST DECKS BUT HAS NO BUSINESS
006500*                           RELYING ON CATMAST ITSELF BEING IN
006600*                           KEY SEQUENCE - CR A00915.
006700*
006800***************************************************************
006900*    FILES
007000*
007100*     CATMAST - CATEGORY-FILE   (INPUT,  SEQUENTIAL)
007200*     CATTAB  - CATTAB-FILE     (OUTPUT, SEQUENTIAL)
007300*
007400***************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     CLASS CPM-NUMERIC-TEST IS "0" THRU "9"
007900     UPSI-0 ON STATUS  IS CPM-DEBUG-TRACE-ON
008000            OFF STATUS IS CPM-DEBUG-TRACE-OFF.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT CATEGORY-FILE ASSIGN TO CATMAST
008400         ACCESS IS SEQUENTIAL
008500         FILE STATUS  IS WS-CATFILE-STATUS.
008600     SELECT CATTAB-FILE ASSIGN TO CATTAB
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS WS-CATTAB-STATUS.
008900     SELECT SORT-WORK-FILE ASSIGN TO SYSSRT01.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CATEGORY-FILE
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0
009600     RECORDING MODE IS F.
009700 COPY CPMCP01.
009800*
009900 SD  SORT-WORK-FILE.
010000 01  SD-CATEGORY-RECORD.
010100     05  SD-CAT-ID               PIC 9(09).
010200     05  SD-CAT-NAME             PIC X(40).
010300     05  FILLER                  PIC X(11)  VALUE SPACES.
010400*
010500 FD  CATTAB-FILE
010600     LABEL RECORDS ARE STANDARD
010700     BLOCK CONTAINS 0
010800     RECORDING MODE IS F.
010900 COPY CPMCP04.
011000*
011100 WORKING-STORAGE SECTION.
011200*****************************************************************
011300 01  WS-FIELDS.
011400     05  WS-CATFILE-STATUS       PIC X(2)  VALUE SPACES.
011500     05  WS-CATTAB-STATUS        PIC X(2)  VALUE SPACES.
011600     05  WS-CAT-FILE-EOF         PIC X     VALUE 'N'.
011700         88  CAT-FILE-EOF                  VALUE 'Y'.
011800     05  WS-SORT-FILE-EOF        PIC X     VALUE 'N'.
011900         88  SORT-FILE-EOF                 VALUE 'Y'.
012000     05  WS-CATEGORY-VALID-SW    PIC X     VALUE 'Y'.
012100         88  WS-CATEGORY-VALID             VALUE 'Y'.
012200     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
012300     05  WS-TAB-SUB              PIC S9(4) COMP VALUE +0.
012400     05  FILLER                  PIC X(04) VALUE SPACES.
012500*
012600 01  WS-CAT-WORK-RECORD.
012700     05  WS-CAT-WORK-ID          PIC 9(09).
012800     05  WS-CAT-WORK-ID-X  REDEFINES WS-CAT-WORK-ID
012900                                  PIC X(09).
013000     05  WS-CAT-WORK-ID-ED REDEFINES WS-CAT-WORK-ID
013100                                  PIC Z(8)9.
013200     05  WS-CAT-WORK-NAME        PIC X(40).
013300     05  WS-CAT-WORK-NAME-SHORT REDEFINES WS-CAT-WORK-NAME
013400                                  PIC X(20).
013500     05  FILLER                  PIC X(01) VALUE SPACE.
013600*
013700 01  WS-EDIT-FIELDS.
013800     05  WS-NAME-TRAILING-SPACES PIC S9(4) COMP VALUE +0.
013900     05  WS-NAME-LENGTH          PIC S9(4) COMP VALUE +0.
014000     05  FILLER                  PIC X(04) VALUE SPACES.
014100*
014200 01  TOTALS-VARS.
014300     05  NUM-CATEGORY-RECS       PIC S9(9) COMP-3 VALUE +0.
014400     05  NUM-CATEGORY-LOADED     PIC S9(9) COMP-3 VALUE +0.
014500     05  NUM-CATEGORY-REJECT     PIC S9(9) COMP-3 VALUE +0.
014600     05  FILLER                  PIC X(04) VALUE SPACES.
014700*
014800 COPY CPMCP03.
014900*
015000*****************************************************************
015100 PROCEDURE DIVISION.
015200*****************************************************************
015300*
015400 000-MAIN.
015500     PERFORM 900-OPEN-FILES.
015600     SORT SORT-WORK-FILE
015700         ASCENDING KEY SD-CAT-ID
015800         INPUT PROCEDURE  100-SORT-INPUT  THRU 100-SORT-EXIT
015900         OUTPUT PROCEDURE 200-SORT-OUTPUT THRU 200-SORT-EXIT.
016000     DISPLAY 'CPM010 CATEGORY RECORDS READ   = '
016100         NUM-CATEGORY-RECS.
016200     DISPLAY 'CPM010 CATEGORIES LOADED       = '
016300         NUM-CATEGORY-LOADED.
016400     DISPLAY 'CPM010 CATEGORIES REJECTED     = '
016500         NUM-CATEGORY-REJECT.
016600     PERFORM 905-CLOSE-FILES.
016700     GOBACK.
016800*
016900 100-SORT-INPUT.
017000     OPEN INPUT CATEGORY-FILE.
017100     PERFORM 110-RETURN-CATEGORY-REC THRU 110-EXIT
017200         UNTIL CAT-FILE-EOF.
017300     CLOSE CATEGORY-FILE.
017400 100-SORT-EXIT.
017500     EXIT.
017600*
017700 110-RETURN-CATEGORY-REC.
017800     PERFORM 700-READ-CATEGORY-FILE.
017900     IF CAT-FILE-EOF
018000         GO TO 110-EXIT.
018100     ADD +1 TO NUM-CATEGORY-RECS.
018200     MOVE CPM-CAT-ID    TO WS-CAT-WORK-ID.
018300     MOVE CPM-CAT-NAME  TO WS-CAT-WORK-NAME.
018400     IF CPM-DEBUG-TRACE-ON
018500         DISPLAY 'CPM010 TRACE - CATEGORY READ ID='
018600             WS-CAT-WORK-ID-ED
018700             ' NAME=' WS-CAT-WORK-NAME-SHORT.
018800     IF WS-CAT-WORK-ID-X NOT CPM-NUMERIC-TEST
018900         MOVE 'CATEGORY-ID NOT NUMERIC' TO WS-REJECT-REASON
019000         PERFORM 760-REJECT-CATEGORY
019100         GO TO 110-EXIT.
019200     PERFORM 750-VALIDATE-CATEGORY-NAME.
019300     IF NOT WS-CATEGORY-VALID
019400         PERFORM 760-REJECT-CATEGORY
019500         GO TO 110-EXIT.
019600     MOVE WS-CAT-WORK-ID    TO SD-CAT-ID.
019700     MOVE WS-CAT-WORK-NAME  TO SD-CAT-NAME.
019800     RELEASE SD-CATEGORY-RECORD.
019900 110-EXIT.
020000     EXIT.
020100*
020200 200-SORT-OUTPUT.
020300     PERFORM 210-BUILD-CATEGORY-TABLE THRU 210-EXIT
020400         UNTIL SORT-FILE-EOF.
020500     PERFORM 800-WRITE-CATTAB-FILE
020600         VARYING WS-TAB-SUB FROM 1 BY 1
020700         UNTIL WS-TAB-SUB > CPM-CAT-TAB-COUNT.
020800 200-SORT-EXIT.
020900     EXIT.
021000*
021100 210-BUILD-CATEGORY-TABLE.
021200     RETURN SORT-WORK-FILE
021300         AT END MOVE 'Y' TO WS-SORT-FILE-EOF.
021400     IF SORT-FILE-EOF
021500         GO TO 210-EXIT.
021600     IF CPM-CAT-TAB-COUNT < 2000
021700         ADD +1 TO CPM-CAT-TAB-COUNT
021800         MOVE SD-CAT-ID
021900             TO CPM-CAT-TAB-ID(CPM-CAT-TAB-COUNT)
022000         MOVE SD-CAT-NAME
022100             TO CPM-CAT-TAB-NAME(CPM-CAT-TAB-COUNT)
022200         ADD +1 TO NUM-CATEGORY-LOADED
022300     ELSE
022400         MOVE SD-CAT-ID TO WS-CAT-WORK-ID
022500         MOVE 'CATEGORY TABLE FULL - 2000 ENTRY MAXIMUM'
022600             TO WS-REJECT-REASON
022700         PERFORM 760-REJECT-CATEGORY.
022800 210-EXIT.
022900     EXIT.
023000*
023100 750-VALIDATE-CATEGORY-NAME.
023200     MOVE 'Y' TO WS-CATEGORY-VALID-SW.
023300     IF WS-CAT-WORK-NAME = SPACES
023400         MOVE 'CATEGORY-NAME IS BLANK' TO WS-REJECT-REASON
023500         MOVE 'N' TO WS-CATEGORY-VALID-SW
023600     ELSE
023700         MOVE ZERO TO WS-NAME-TRAILING-SPACES
023800         INSPECT WS-CAT-WORK-NAME TALLYING
023900             WS-NAME-TRAILING-SPACES FOR TRAILING SPACES
024000         COMPUTE WS-NAME-LENGTH = 40 - WS-NAME-TRAILING-SPACES
024100         IF WS-NAME-LENGTH < 5
024200             MOVE 'CATEGORY-NAME SHORTER THAN 5 CHARACTERS'
024300                 TO WS-REJECT-REASON
024400             MOVE 'N' TO WS-CATEGORY-VALID-SW.
024500*
024600 760-REJECT-CATEGORY.
024700     ADD +1 TO NUM-CATEGORY-REJECT.
024800     DISPLAY 'CPM010 CATEGORY REJECTED - ID=' WS-CAT-WORK-ID
024900         ' REASON=' WS-REJECT-REASON.
025000*
025100 700-READ-CATEGORY-FILE.
025200     READ CATEGORY-FILE
025300         AT END MOVE 'Y' TO WS-CAT-FILE-EOF.
025400     IF WS-CATFILE-STATUS = '00'
025500         CONTINUE
025600     ELSE IF WS-CATFILE-STATUS = '10'
025700         MOVE 'Y' TO WS-CAT-FILE-EOF
025800     ELSE
025900         DISPLAY 'CPM010 ERROR READING CATEGORY FILE. RC: '
026000             WS-CATFILE-STATUS
026100         MOVE 'Y' TO WS-CAT-FILE-EOF
026200         MOVE 16 TO RETURN-CODE.
026300*
026400 800-WRITE-CATTAB-FILE.
026500     MOVE CPM-CAT-TAB-ID(WS-TAB-SUB)   TO CATTAB-CAT-ID.
026600     MOVE CPM-CAT-TAB-NAME(WS-TAB-SUB) TO CATTAB-CAT-NAME.
026700     WRITE CATTAB-RECORD.
026800*
026900 900-OPEN-FILES.
027000     OPEN OUTPUT CATTAB-FILE.
027100     IF WS-CATTAB-STATUS NOT = '00'
027200         DISPLAY 'CPM010 ERROR OPENING CATTAB FILE. RC: '
027300             WS-CATTAB-STATUS
027400         MOVE 16 TO RETURN-CODE.
027500*
027600 905-CLOSE-FILES.
027700     CLOSE CATTAB-FILE.
027800*
027900*  END OF PROGRAM CPM010
