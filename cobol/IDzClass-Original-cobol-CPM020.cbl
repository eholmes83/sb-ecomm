000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CPM020.
000300 AUTHOR.       D C STRAUSS.
000400 INSTALLATION. MIDLAND MERCH DP CNTR.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.     MIDLAND MERCHANDISE CORP - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*      CPM020.CBL                                               *
001200*      CATALOG PRICE MAINTENANCE - PRODUCT SPECIAL PRICE RUN    *
001300*                                                               *
001400*-------------------------------------------------------------*
001500*
001600***************************************************************
001700*
001800*    DESCRIPTION
001900*
002000* Main step of the nightly catalog run.  Reloads the category
002100* table CPM010 built earlier in the job (work file CATTAB) and
002200* reads PRODUCT-MASTER one record at a time.  Each product is
002300* checked for a numeric key, an existing category, and a sane
002400* discount percent; CPM050 is CALLed to turn the list price and
002500* discount into the special selling price.  Accepted products
002600* are written to PRODUCT-REFRESHED - CATMAN reads this file the
002700* same way it used to read PRODUCT-MASTER, so the online side
002800* never has to compute SPECIAL-PRICE itself.  Rejects are logged
002900* to SYSOUT and dropped - they do not appear on PRODUCT-REFRESHED
003000* and so never make the catalog CPM030/CPM040 report against.
003100*
003200***************************************************************
003300*    AMENDMENT HISTORY
003400*
003500*      DATE       AUTHOR    DESCRIPTION
003600*      ---------  --------  --------------------------------
003700*      870304     HDDCS     ORIGINAL PROGRAM - CR A00117.         CPM020
003800*      870822     HDRWT     CATTAB RELOAD LOOP CORRECTED - WAS    CPM020
003900*                           DROPPING LAST CATEGORY IN THE TABLE.
004000*      890615     HDGHP     ADDED IMAGE-NAME DEFAULT TO           CPM020
004100*                           DEFAULT.PNG WHEN BLANK - CR A00452.
004200*      930716     HDMAB     ADDED DEBUG-TRACE UPSI SWITCH FOR     CPM020
004300*                           NIGHT-SHIFT OPERATOR DIAGNOSTICS.
004400*      950408     HDGHP     NOW REJECTS PRODUCT WHEN CPM050       CPM020
004500*                           RETURNS LK-CALC-INVALID INSTEAD OF
004600*                           POSTING A NEGATIVE SPECIAL PRICE -
004700*                           CR A00801.
004800*      960214     HDDCS     ADDED NUMERIC-CLASS TEST ON PRODUCT-  CPM020
004900*                           ID, CATEGORY-ID AND QUANTITY AFTER
005000*                           S0C7 ABENDS TRACED TO BAD KEYPUNCH
005100*                           DATA ON CATMAST - CR A00880.
005200*      990128     HDMAB     Y2K REVIEW - PROGRAM HOLDS NO DATE    CPM020
005300*                           FIELDS, NO CHANGE REQUIRED.
005400*      000905     HDRWT     CONVERTED RETURN-CODE SETTING TO USE  CPM020
005500*                           MOVE 16 CONSISTENTLY WITH CPM010.
005600*      021118     HDGHP     SUMMARY DISPLAY LINES REFORMATTED TO  CPM020
005700*                           LINE UP WITH CPM010 RUN SUMMARY.
005800*
005900***************************************************************
006000*    FILES
006100*
006200*     PRODIN   - PRODUCT-FILE      (INPUT,  SEQUENTIAL)
006300*     PRODOUT  - PRODUCT-OUT-FILE  (OUTPUT, SEQUENTIAL)
006400*     CATTAB   - CATTAB-FILE       (INPUT,  SEQUENTIAL)
006500*
006600***************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CLASS CPM-NUMERIC-TEST IS "0" THRU "9"
007100     UPSI-0 ON STATUS  IS CPM-DEBUG-TRACE-ON
007200            OFF STATUS IS CPM-DEBUG-TRACE-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PRODUCT-FILE ASSIGN TO PRODIN
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS WS-PRODIN-STATUS.
007800     SELECT PRODUCT-OUT-FILE ASSIGN TO PRODOUT
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS WS-PRODOUT-STATUS.
008100     SELECT CATTAB-FILE ASSIGN TO CATTAB
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS WS-CATTAB-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  PRODUCT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0
009000     RECORDING MODE IS F.
009100 COPY CPMCP02.
009200*
009300 FD  PRODUCT-OUT-FILE
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0
009600     RECORDING MODE IS F.
009700 COPY CPMCP02 REPLACING ==CPM-PRD== BY ==CPM-OUT==.
009800*
009900 FD  CATTAB-FILE
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0
010200     RECORDING MODE IS F.
010300 COPY CPMCP04.
010400*
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700 01  WS-FIELDS.
010800     05  WS-PRODIN-STATUS        PIC X(2)  VALUE SPACES.
010900     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.
011000     05  WS-CATTAB-STATUS        PIC X(2)  VALUE SPACES.
011100     05  WS-PROD-FILE-EOF        PIC X     VALUE 'N'.
011200         88  PROD-FILE-EOF                 VALUE 'Y'.
011300     05  WS-CATTAB-FILE-EOF      PIC X     VALUE 'N'.
011400         88  CATTAB-FILE-EOF               VALUE 'Y'.
011500     05  WS-PRODUCT-VALID-SW     PIC X     VALUE 'Y'.
011600         88  WS-PRODUCT-VALID              VALUE 'Y'.
011700     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
011800     05  FILLER                  PIC X(04) VALUE SPACES.
011900*
012000 01  WS-PRD-WORK-RECORD.
012100     05  WS-PRD-WORK-ID          PIC 9(09).
012200     05  WS-PRD-WORK-ID-X  REDEFINES WS-PRD-WORK-ID
012300                                  PIC X(09).
012400     05  WS-PRD-WORK-NAME        PIC X(60).
012500     05  WS-PRD-WORK-CAT-ID      PIC 9(09).
012600     05  WS-PRD-WORK-CAT-ID-X  REDEFINES WS-PRD-WORK-CAT-ID
012700                                  PIC X(09).
012800     05  WS-PRD-WORK-IMAGE       PIC X(40).
012900     05  WS-PRD-WORK-DESC        PIC X(120).
013000     05  WS-PRD-WORK-QTY         PIC 9(09).
013100     05  WS-PRD-WORK-QTY-X  REDEFINES WS-PRD-WORK-QTY
013200                                  PIC X(09).
013300     05  WS-PRD-WORK-PRICE          PIC S9(7)V9(2) COMP-3.
013400     05  WS-PRD-WORK-DISCOUNT-PCT   PIC S9(3)V9(2) COMP-3.
013500     05  WS-PRD-WORK-SPECIAL-PRICE  PIC S9(7)V9(2) COMP-3.
013600     05  FILLER                     PIC X(04) VALUE SPACES.
013700*
013800 01  WS-RATING-PARMS.
013900     05  WS-RATE-PRICE           PIC S9(7)V9(2) COMP-3.
014000     05  WS-RATE-DISCOUNT-PCT    PIC S9(3)V9(2) COMP-3.
014100     05  WS-RATE-SPECIAL-PRICE   PIC S9(7)V9(2) COMP-3.
014200     05  WS-RATE-VALID-SW        PIC X.
014300         88  WS-RATE-VALID                 VALUE 'Y'.
014400         88  WS-RATE-INVALID               VALUE 'N'.
014500     05  FILLER                  PIC X(04) VALUE SPACES.
014600*
014700 COPY CPMCP03.
014800*
014900 01  TOTALS-VARS.
015000     05  NUM-PRODUCT-RECS        PIC S9(9) COMP-3 VALUE +0.
015100     05  NUM-PRODUCT-PROCESSED   PIC S9(9) COMP-3 VALUE +0.
015200     05  NUM-PRODUCT-REJECTED    PIC S9(9) COMP-3 VALUE +0.
015300     05  TOTAL-LIST-PRICE        PIC S9(9)V9(2) COMP-3 VALUE +0.
015400     05  TOTAL-SPECIAL-PRICE     PIC S9(9)V9(2) COMP-3 VALUE +0.
015500     05  FILLER                  PIC X(04) VALUE SPACES.
015600*
015700 01  RPT-SUMMARY-EDIT.
015800     05  RPT-SUM-LIST-PRICE      PIC ZZZ,ZZZ,ZZ9.99.
015900     05  RPT-SUM-SPECIAL-PRICE   PIC ZZZ,ZZZ,ZZ9.99.
016000     05  FILLER                  PIC X(04) VALUE SPACES.
016100*
016200*****************************************************************
016300 PROCEDURE DIVISION.
016400*****************************************************************
016500*
016600 000-MAIN.
016700     PERFORM 900-OPEN-FILES.
016800     PERFORM 050-LOAD-CATEGORY-TABLE THROUGH 050-EXIT
016900         UNTIL CATTAB-FILE-EOF.
017000     PERFORM 100-PROCESS-PRODUCTS THROUGH 100-EXIT
017100         UNTIL PROD-FILE-EOF.
017200     PERFORM 800-WRITE-SUMMARY-RPT.
017300     PERFORM 905-CLOSE-FILES.
017400     GOBACK.
017500*
017600 050-LOAD-CATEGORY-TABLE.
017700     PERFORM 051-READ-CATTAB-FILE.
017800     IF CATTAB-FILE-EOF
017900         GO TO 050-EXIT.
018000     IF CPM-CAT-TAB-COUNT < 2000
018100         ADD +1 TO CPM-CAT-TAB-COUNT
018200         MOVE CATTAB-CAT-ID
018300             TO CPM-CAT-TAB-ID(CPM-CAT-TAB-COUNT)
018400         MOVE CATTAB-CAT-NAME
018500             TO CPM-CAT-TAB-NAME(CPM-CAT-TAB-COUNT).
018600 050-EXIT.
018700     EXIT.
018800*
018900 051-READ-CATTAB-FILE.
019000     READ CATTAB-FILE
019100         AT END MOVE 'Y' TO WS-CATTAB-FILE-EOF.
019200     IF WS-CATTAB-STATUS = '00'
019300         CONTINUE
019400     ELSE IF WS-CATTAB-STATUS = '10'
019500         MOVE 'Y' TO WS-CATTAB-FILE-EOF
019600     ELSE
019700         DISPLAY 'CPM020 ERROR READING CATTAB FILE. RC: '
019800             WS-CATTAB-STATUS
019900         MOVE 'Y' TO WS-CATTAB-FILE-EOF
020000         MOVE 16 TO RETURN-CODE.
020100*
020200 100-PROCESS-PRODUCTS.
020300     PERFORM 700-READ-PRODUCT-FILE.
020400     IF PROD-FILE-EOF
020500         GO TO 100-EXIT.
020600     ADD +1 TO NUM-PRODUCT-RECS.
020700     MOVE CPM-PRD-ID            TO WS-PRD-WORK-ID.
020800     MOVE CPM-PRD-NAME          TO WS-PRD-WORK-NAME.
020900     MOVE CPM-PRD-CAT-ID        TO WS-PRD-WORK-CAT-ID.
021000     MOVE CPM-PRD-IMAGE         TO WS-PRD-WORK-IMAGE.
021100     MOVE CPM-PRD-DESC          TO WS-PRD-WORK-DESC.
021200     MOVE CPM-PRD-QTY-ON-HAND   TO WS-PRD-WORK-QTY.
021300     MOVE CPM-PRD-PRICE         TO WS-PRD-WORK-PRICE.
021400     MOVE CPM-PRD-DISCOUNT-PCT  TO WS-PRD-WORK-DISCOUNT-PCT.
021500     IF CPM-DEBUG-TRACE-ON
021600         DISPLAY 'CPM020 TRACE - PRODUCT READ ID='
021700             WS-PRD-WORK-ID.
021800     PERFORM 200-VALIDATE-PRODUCT.
021900     IF WS-PRODUCT-VALID
022000         PERFORM 250-WRITE-REFRESHED-PRODUCT
022100         ADD +1 TO NUM-PRODUCT-PROCESSED
022200         ADD WS-PRD-WORK-PRICE TO TOTAL-LIST-PRICE
022300         ADD WS-PRD-WORK-SPECIAL-PRICE TO TOTAL-SPECIAL-PRICE
022400     ELSE
022500         ADD +1 TO NUM-PRODUCT-REJECTED
022600         DISPLAY 'CPM020 PRODUCT REJECTED - ID='
022700             WS-PRD-WORK-ID ' REASON=' WS-REJECT-REASON.
022800 100-EXIT.
022900     EXIT.
023000*
023100 200-VALIDATE-PRODUCT.
023200     MOVE 'Y' TO WS-PRODUCT-VALID-SW.
023300     IF WS-PRD-WORK-ID-X     NOT CPM-NUMERIC-TEST
023400      OR WS-PRD-WORK-CAT-ID-X NOT CPM-NUMERIC-TEST
023500      OR WS-PRD-WORK-QTY-X    NOT CPM-NUMERIC-TEST
023600         MOVE 'PRODUCT RECORD CONTAINS NON-NUMERIC KEY DATA'
023700             TO WS-REJECT-REASON
023800         MOVE 'N' TO WS-PRODUCT-VALID-SW
023900         GO TO 200-EXIT.
024000     PERFORM 300-LOOKUP-CATEGORY.
024100     IF NOT WS-PRODUCT-VALID
024200         GO TO 200-EXIT.
024300     IF WS-PRD-WORK-IMAGE = SPACES
024400         MOVE 'DEFAULT.PNG' TO WS-PRD-WORK-IMAGE.
024500     MOVE WS-PRD-WORK-PRICE        TO WS-RATE-PRICE.
024600     MOVE WS-PRD-WORK-DISCOUNT-PCT TO WS-RATE-DISCOUNT-PCT.
024700     CALL 'CPM050' USING WS-RATING-PARMS.
024800     IF WS-RATE-VALID
024900         MOVE WS-RATE-SPECIAL-PRICE TO WS-PRD-WORK-SPECIAL-PRICE
025000     ELSE
025100         MOVE 'DISCOUNT-PCT OUTSIDE 0 THRU 100 RANGE'
025200             TO WS-REJECT-REASON
025300         MOVE 'N' TO WS-PRODUCT-VALID-SW.
025400 200-EXIT.
025500     EXIT.
025600*
025700 300-LOOKUP-CATEGORY.
025800     SET CPM-CAT-TAB-NDX TO 1.
025900     SEARCH ALL CPM-CAT-TAB-ENTRY
026000         AT END
026100             MOVE 'CATEGORY-ID NOT ON CATEGORY MASTER'
026200                 TO WS-REJECT-REASON
026300             MOVE 'N' TO WS-PRODUCT-VALID-SW
026400         WHEN CPM-CAT-TAB-ID(CPM-CAT-TAB-NDX) =
026500                 WS-PRD-WORK-CAT-ID
026600             CONTINUE.
026700*
026800 250-WRITE-REFRESHED-PRODUCT.
026900     MOVE WS-PRD-WORK-ID            TO CPM-OUT-ID.
027000     MOVE WS-PRD-WORK-NAME          TO CPM-OUT-NAME.
027100     MOVE WS-PRD-WORK-CAT-ID        TO CPM-OUT-CAT-ID.
027200     MOVE WS-PRD-WORK-IMAGE         TO CPM-OUT-IMAGE.
027300     MOVE WS-PRD-WORK-DESC          TO CPM-OUT-DESC.
027400     MOVE WS-PRD-WORK-QTY           TO CPM-OUT-QTY-ON-HAND.
027500     MOVE WS-PRD-WORK-PRICE         TO CPM-OUT-PRICE.
027600     MOVE WS-PRD-WORK-DISCOUNT-PCT  TO CPM-OUT-DISCOUNT-PCT.
027700     MOVE WS-PRD-WORK-SPECIAL-PRICE TO CPM-OUT-SPECIAL-PRICE.
027800     WRITE CPM-OUT-RECORD.
027900*
028000 700-READ-PRODUCT-FILE.
028100     READ PRODUCT-FILE
028200         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
028300     IF WS-PRODIN-STATUS = '00'
028400         CONTINUE
028500     ELSE IF WS-PRODIN-STATUS = '10'
028600         MOVE 'Y' TO WS-PROD-FILE-EOF
028700     ELSE
028800         DISPLAY 'CPM020 ERROR READING PRODUCT FILE. RC: '
028900             WS-PRODIN-STATUS
029000         MOVE 'Y' TO WS-PROD-FILE-EOF
029100         MOVE 16 TO RETURN-CODE.
029200*
029300 800-WRITE-SUMMARY-RPT.
029400     MOVE TOTAL-LIST-PRICE    TO RPT-SUM-LIST-PRICE.
029500     MOVE TOTAL-SPECIAL-PRICE TO RPT-SUM-SPECIAL-PRICE.
029600     DISPLAY 'CPM020 PRODUCT RECORDS READ    = ' NUM-PRODUCT-RECS.
029700     DISPLAY 'CPM020 PRODUCTS PROCESSED      = '
029800         NUM-PRODUCT-PROCESSED.
029900     DISPLAY 'CPM020 PRODUCTS REJECTED       = '
030000         NUM-PRODUCT-REJECTED.
030100     DISPLAY 'CPM020 TOTAL LIST PRICE        = '
030200         RPT-SUM-LIST-PRICE.
030300     DISPLAY 'CPM020 TOTAL SPECIAL PRICE     = '
030400         RPT-SUM-SPECIAL-PRICE.
030500*
030600 900-OPEN-FILES.
030700     OPEN INPUT  PRODUCT-FILE
030800                 CATTAB-FILE
030900          OUTPUT PRODUCT-OUT-FILE.
031000     IF WS-PRODIN-STATUS NOT = '00'
031100         DISPLAY 'CPM020 ERROR OPENING PRODUCT FILE. RC: '
031200             WS-PRODIN-STATUS
031300         MOVE 16 TO RETURN-CODE
031400         MOVE 'Y' TO WS-PROD-FILE-EOF.
031500     IF WS-CATTAB-STATUS NOT = '00'
031600         DISPLAY 'CPM020 ERROR OPENING CATTAB FILE. RC: '
031700             WS-CATTAB-STATUS
031800         MOVE 16 TO RETURN-CODE
031900         MOVE 'Y' TO WS-PROD-FILE-EOF
032000         MOVE 'Y' TO WS-CATTAB-FILE-EOF.
032100     IF WS-PRODOUT-STATUS NOT = '00'
032200         DISPLAY 'CPM020 ERROR OPENING PRODUCT OUT FILE. RC: '
032300             WS-PRODOUT-STATUS
032400         MOVE 16 TO RETURN-CODE
032500         MOVE 'Y' TO WS-PROD-FILE-EOF.
032600*
032700 905-CLOSE-FILES.
032800     CLOSE PRODUCT-FILE CATTAB-FILE PRODUCT-OUT-FILE.
032900*
033000*  END OF PROGRAM CPM020
