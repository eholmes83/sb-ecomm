000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CPM030.
000300 AUTHOR.       HD PATEL.
000400 INSTALLATION. MIDLAND MERCH DP CNTR.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.     MIDLAND MERCHANDISE CORP - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*      CPM030.CBL                                               *
001200*      CATALOG PRICE MAINTENANCE - CATEGORY LISTING REPORT      *
001300*                                                               *
001400*-------------------------------------------------------------*
001500*
001600***************************************************************
001700*
001800*    DESCRIPTION
001900*
002000* Reads PRODUCT-REFRESHED - the file CPM020 just built - and
002100* SORTs it into CATEGORY-ID / PRICE sequence so the catalog
002200* buyers get one listing per category, cheapest item first.
002300* A category heading prints ahead of its first item and a
002400* subtotal line follows its last; a grand total closes the
002500* report.  This step never touches CATEGORY-MASTER - by the
002600* time PRODUCT-REFRESHED exists every CATEGORY-ID on it has
002700* already cleared CPM020's category-existence check.
002800*
002900***************************************************************
003000*    AMENDMENT HISTORY
003100*
003200*      DATE       AUTHOR    DESCRIPTION
003300*      ---------  --------  --------------------------------
003400*      870304     HDPAT     ORIGINAL PROGRAM - CR A00117.         CPM030
003500*      880912     HDPAT     SORT CHANGED FROM CATEGORY-ID ONLY    CPM030
003600*                           TO CATEGORY-ID/PRICE SO BUYERS SEE
003700*                           CHEAPEST ITEM IN EACH CATEGORY FIRST
003800*                           - CR A00340.
003900*      930716     HDMAB     ADDED DEBUG-TRACE UPSI SWITCH FOR     CPM030
004000*                           NIGHT-SHIFT OPERATOR DIAGNOSTICS.
004100*      960214     HDDCS     ADDED NUMERIC-CLASS GUARD ON SORTED   CPM030
004200*                           CATEGORY-ID BEFORE THE CONTROL BREAK
004300*                           TEST AFTER TWO S0C7 ABENDS TRACED TO
004400*                           BAD KEYPUNCH DATA ELSEWHERE IN THE
004500*                           SUITE - CR A00880.
004600*      990128     HDMAB     Y2K REVIEW - PROGRAM HOLDS NO DATE    CPM030
004700*                           FIELDS, NO CHANGE REQUIRED.
004800*      021118     HDGHP     GRAND TOTAL LINE AND PRODUCT COUNT    CPM030
004900*                           LINE SPLIT APART FOR READABILITY.
005000*
005100***************************************************************
005200*    FILES
005300*
005400*     PRODREFR - PRODUCT-IN-FILE  (INPUT,  SEQUENTIAL)
005500*     LISTRPT  - LISTING-RPT      (OUTPUT, PRINT, 132 BYTES)
005600*
005700***************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CPM-NUMERIC-TEST IS "0" THRU "9"
006200     UPSI-0 ON STATUS  IS CPM-DEBUG-TRACE-ON
006300            OFF STATUS IS CPM-DEBUG-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PRODUCT-IN-FILE ASSIGN TO PRODREFR
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS WS-PRODIN-STATUS.
006900     SELECT LISTING-RPT ASSIGN TO LISTRPT
007000         FILE STATUS  IS WS-LISTRPT-STATUS.
007100     SELECT SORT-WORK-FILE ASSIGN TO SYSSRT01.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PRODUCT-IN-FILE
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0
007800     RECORDING MODE IS F.
007900 COPY CPMCP02.
008000*
008100 SD  SORT-WORK-FILE.
008200 01  SD-PRODUCT-RECORD.
008300     05  SD-PRD-CAT-ID           PIC 9(09).
008400     05  SD-PRD-ID               PIC 9(09).
008500     05  SD-PRD-NAME             PIC X(60).
008600     05  SD-PRD-PRICE            PIC S9(7)V9(2) COMP-3.
008700     05  SD-PRD-DISCOUNT-PCT     PIC S9(3)V9(2) COMP-3.
008800     05  SD-PRD-SPECIAL-PRICE    PIC S9(7)V9(2) COMP-3.
008900     05  FILLER                  PIC X(10)  VALUE SPACES.
009000*
009100 FD  LISTING-RPT
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0
009400     RECORDING MODE IS F.
009500 01  LISTRPT-RECORD                  PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900 01  WS-FIELDS.
010000     05  WS-PRODIN-STATUS        PIC X(2)  VALUE SPACES.
010100     05  WS-LISTRPT-STATUS       PIC X(2)  VALUE SPACES.
010200     05  WS-PROD-FILE-EOF        PIC X     VALUE 'N'.
010300         88  PROD-FILE-EOF                 VALUE 'Y'.
010400     05  WS-SORT-FILE-EOF        PIC X     VALUE 'N'.
010500         88  SORT-FILE-EOF                 VALUE 'Y'.
010600     05  FILLER                  PIC X(04) VALUE SPACES.
010700*
010800 01  WS-BREAK-FIELDS.
010900     05  WS-PREV-CAT-ID          PIC 9(09) VALUE ZEROS.
011000     05  WS-FIRST-CAT-SW         PIC X     VALUE 'Y'.
011100         88  WS-FIRST-CATEGORY             VALUE 'Y'.
011200     05  WS-CURR-CAT-ID          PIC 9(09).
011300     05  WS-CURR-CAT-ID-X  REDEFINES WS-CURR-CAT-ID
011400                                  PIC X(09).
011500     05  FILLER                  PIC X(04) VALUE SPACES.
011600*
011700 01  TOTALS-VARS.
011800     05  NUM-PRODUCTS-LISTED     PIC S9(5) COMP-3 VALUE +0.
011900     05  CATEGORY-SUBTOTAL-SPECIAL PIC S9(7)V9(2) COMP-3
012000                                  VALUE +0.
012100     05  GRAND-TOTAL-SPECIAL     PIC S9(7)V9(2) COMP-3 VALUE +0.
012200     05  FILLER                  PIC X(04) VALUE SPACES.
012300*
012400 01  RPT-HEADING-LINE.
012500     05  FILLER                  PIC X(10) VALUE 'CATEGORY: '.
012600     05  RPT-HDG-CAT-ID          PIC 9(09).
012700     05  FILLER                  PIC X(113) VALUE SPACES.
012800*
012900 01  RPT-DETAIL-LINE.
013000     05  RPT-PRODUCT-ID          PIC 9(09).
013100     05  FILLER                  PIC X(01) VALUE SPACE.
013200     05  RPT-PRODUCT-NAME        PIC X(60).
013300     05  FILLER                  PIC X(01) VALUE SPACE.
013400     05  RPT-PRICE               PIC ZZZZZZ9.99.
013500     05  FILLER                  PIC X(01) VALUE SPACE.
013600     05  RPT-DISCOUNT-PCT        PIC ZZZ9.99.
013700     05  FILLER                  PIC X(01) VALUE SPACE.
013800     05  RPT-SPECIAL-PRICE       PIC ZZZZZZ9.99.
013900     05  FILLER                  PIC X(32) VALUE SPACES.
014000*
014100 01  RPT-SUBTOTAL-LINE.
014200     05  FILLER                  PIC X(30)
014300             VALUE 'CATEGORY TOTAL SPECIAL PRICE: '.
014400     05  RPT-SUBTOTAL-VALUE      PIC ZZZ,ZZZ,ZZ9.
014500     05  RPT-SUBTOTAL-VALUED  REDEFINES RPT-SUBTOTAL-VALUE
014600                              PIC ZZZZZZZZ.99.
014700     05  FILLER                  PIC X(91) VALUE SPACES.
014800*
014900 01  RPT-GRANDTOTAL-LINE.
015000     05  FILLER                  PIC X(27)
015100             VALUE 'GRAND TOTAL SPECIAL PRICE: '.
015200     05  RPT-GRANDTOTAL-VALUE    PIC ZZZ,ZZZ,ZZ9.
015300     05  RPT-GRANDTOTAL-VALUED  REDEFINES RPT-GRANDTOTAL-VALUE
015400                              PIC ZZZZZZZZ.99.
015500     05  FILLER                  PIC X(94) VALUE SPACES.
015600*
015700 01  RPT-COUNT-LINE.
015800     05  FILLER                  PIC X(17)
015900             VALUE 'PRODUCTS LISTED: '.
016000     05  RPT-COUNT-VALUE         PIC ZZZ,ZZ9.
016100     05  FILLER                  PIC X(108) VALUE SPACES.
016200*
016300*****************************************************************
016400 PROCEDURE DIVISION.
016500*****************************************************************
016600*
016700 000-MAIN.
016800     PERFORM 900-OPEN-FILES.
016900     SORT SORT-WORK-FILE
017000         ASCENDING KEY SD-PRD-CAT-ID SD-PRD-PRICE
017100         INPUT PROCEDURE  100-SORT-INPUT  THRU 100-SORT-EXIT
017200         OUTPUT PROCEDURE 200-SORT-OUTPUT THRU 200-SORT-EXIT.
017300     PERFORM 905-CLOSE-FILES.
017400     GOBACK.
017500*
017600 100-SORT-INPUT.
017700     OPEN INPUT PRODUCT-IN-FILE.
017800     PERFORM 110-RETURN-PRODUCT-REC THROUGH 110-EXIT
017900         UNTIL PROD-FILE-EOF.
018000     CLOSE PRODUCT-IN-FILE.
018100 100-SORT-EXIT.
018200     EXIT.
018300*
018400 110-RETURN-PRODUCT-REC.
018500     PERFORM 700-READ-PRODUCT-FILE.
018600     IF PROD-FILE-EOF
018700         GO TO 110-EXIT.
018800     MOVE CPM-PRD-ID             TO SD-PRD-ID.
018900     MOVE CPM-PRD-NAME           TO SD-PRD-NAME.
019000     MOVE CPM-PRD-CAT-ID         TO SD-PRD-CAT-ID.
019100     MOVE CPM-PRD-PRICE          TO SD-PRD-PRICE.
019200     MOVE CPM-PRD-DISCOUNT-PCT   TO SD-PRD-DISCOUNT-PCT.
019300     MOVE CPM-PRD-SPECIAL-PRICE  TO SD-PRD-SPECIAL-PRICE.
019400     RELEASE SD-PRODUCT-RECORD.
019500 110-EXIT.
019600     EXIT.
019700*
019800 200-SORT-OUTPUT.
019900     PERFORM 210-PRINT-LISTING THROUGH 210-EXIT
020000         UNTIL SORT-FILE-EOF.
020100     IF NOT WS-FIRST-CATEGORY
020200         PERFORM 250-WRITE-CATEGORY-SUBTOTAL.
020300     PERFORM 260-WRITE-GRAND-TOTAL.
020400 200-SORT-EXIT.
020500     EXIT.
020600*
020700 210-PRINT-LISTING.
020800     RETURN SORT-WORK-FILE
020900         AT END MOVE 'Y' TO WS-SORT-FILE-EOF.
021000     IF SORT-FILE-EOF
021100         GO TO 210-EXIT.
021200     MOVE SD-PRD-CAT-ID TO WS-CURR-CAT-ID.
021300     IF WS-CURR-CAT-ID-X NOT CPM-NUMERIC-TEST
021400         DISPLAY 'CPM030 SORTED RECORD HAS NON-NUMERIC '
021500             'CATEGORY-ID - RECORD SKIPPED'
021600         GO TO 210-EXIT.
021700     IF SD-PRD-CAT-ID NOT = WS-PREV-CAT-ID OR WS-FIRST-CATEGORY
021800         IF NOT WS-FIRST-CATEGORY
021900             PERFORM 250-WRITE-CATEGORY-SUBTOTAL.
022000         PERFORM 220-WRITE-CATEGORY-HEADING
022100         MOVE ZEROS TO CATEGORY-SUBTOTAL-SPECIAL
022200         MOVE SD-PRD-CAT-ID TO WS-PREV-CAT-ID
022300         MOVE 'N' TO WS-FIRST-CAT-SW.
022400     PERFORM 230-WRITE-DETAIL-LINE.
022500     ADD SD-PRD-SPECIAL-PRICE TO CATEGORY-SUBTOTAL-SPECIAL.
022600     ADD SD-PRD-SPECIAL-PRICE TO GRAND-TOTAL-SPECIAL.
022700     ADD +1 TO NUM-PRODUCTS-LISTED.
022800 210-EXIT.
022900     EXIT.
023000*
023100 220-WRITE-CATEGORY-HEADING.
023200     MOVE SD-PRD-CAT-ID TO RPT-HDG-CAT-ID.
023300     WRITE LISTRPT-RECORD FROM RPT-HEADING-LINE.
023400*
023500 230-WRITE-DETAIL-LINE.
023600     MOVE SD-PRD-ID             TO RPT-PRODUCT-ID.
023700     MOVE SD-PRD-NAME           TO RPT-PRODUCT-NAME.
023800     MOVE SD-PRD-PRICE          TO RPT-PRICE.
023900     MOVE SD-PRD-DISCOUNT-PCT   TO RPT-DISCOUNT-PCT.
024000     MOVE SD-PRD-SPECIAL-PRICE  TO RPT-SPECIAL-PRICE.
024100     WRITE LISTRPT-RECORD FROM RPT-DETAIL-LINE.
024200*
024300 250-WRITE-CATEGORY-SUBTOTAL.
024400     MOVE CATEGORY-SUBTOTAL-SPECIAL TO RPT-SUBTOTAL-VALUED.
024500     WRITE LISTRPT-RECORD FROM RPT-SUBTOTAL-LINE.
024600*
024700 260-WRITE-GRAND-TOTAL.
024800     MOVE GRAND-TOTAL-SPECIAL TO RPT-GRANDTOTAL-VALUED.
024900     WRITE LISTRPT-RECORD FROM RPT-GRANDTOTAL-LINE.
025000     MOVE NUM-PRODUCTS-LISTED TO RPT-COUNT-VALUE.
025100     WRITE LISTRPT-RECORD FROM RPT-COUNT-LINE.
025200*
025300 700-READ-PRODUCT-FILE.
025400     READ PRODUCT-IN-FILE
025500         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
025600     IF WS-PRODIN-STATUS = '00'
025700         CONTINUE
025800     ELSE IF WS-PRODIN-STATUS = '10'
025900         MOVE 'Y' TO WS-PROD-FILE-EOF
026000     ELSE
026100         DISPLAY 'CPM030 ERROR READING PRODUCT-REFRESHED. RC: '
026200             WS-PRODIN-STATUS
026300         MOVE 'Y' TO WS-PROD-FILE-EOF
026400         MOVE 16 TO RETURN-CODE.
026500*
026600 900-OPEN-FILES.
026700     OPEN OUTPUT LISTING-RPT.
026800     IF WS-LISTRPT-STATUS NOT = '00'
026900         DISPLAY 'CPM030 ERROR OPENING LISTING-RPT. RC: '
027000             WS-LISTRPT-STATUS
027100         MOVE 16 TO RETURN-CODE.
027200*
027300 905-CLOSE-FILES.
027400     CLOSE LISTING-RPT.
027500*
027600*  END OF PROGRAM CPM030
