000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CPM040.
000300 AUTHOR.       HD PATEL.
000400 INSTALLATION. MIDLAND MERCH DP CNTR.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.     MIDLAND MERCHANDISE CORP - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*      CPM040.CBL                                               *
001200*      CATALOG PRICE MAINTENANCE - KEYWORD SEARCH LISTING       *
001300*                                                               *
001400*-------------------------------------------------------------*
001500*
001600***************************************************************
001700*
001800*    DESCRIPTION
001900*
002000* Optional last step of the nightly run - only scheduled when
002100* the buyers have left a search keyword on the EXEC PARM for
002200* this step.  Scans PRODUCT-REFRESHED in master-file order and
002300* lists every product whose name contains the keyword anywhere,
002400* upper/lower case ignored, the same loose match the on-line
002500* catalog screen gives when a buyer types a partial item name.
002600* No category table, no special-price arithmetic here - CPM020
002700* already finished that work; this step only filters and lists.
002800*
002900***************************************************************
003000*    AMENDMENT HISTORY
003100*
003200*      DATE       AUTHOR    DESCRIPTION
003300*      ---------  --------  --------------------------------
003400*      870304     HDPAT     ORIGINAL PROGRAM - CR A00117.         CPM040
003500*      890615     HDGHP     CASE-INSENSITIVE COMPARE ADDED -      CPM040
003600*                           BUYERS WERE MISSING HITS WHENEVER
003700*                           KEYPUNCH OPERATOR USED LOWER CASE -
003800*                           CR A00452.
003900*      930716     HDMAB     ADDED DEBUG-TRACE UPSI SWITCH FOR     CPM040
004000*                           NIGHT-SHIFT OPERATOR DIAGNOSTICS.
004100*      960214     HDDCS     ADDED NUMERIC-CLASS GUARD ON          CPM040
004200*                           PRODUCT-ID AFTER S0C7 ABENDS
004300*                           TRACED TO BAD KEYPUNCH DATA
004400*                           ELSEWHERE IN THE SUITE - CR A00880.
004500*      990128     HDMAB     Y2K REVIEW - PROGRAM HOLDS NO DATE    CPM040
004600*                           FIELDS, NO CHANGE REQUIRED.
004700*      030317     HDRWT     STEP NOW ABENDS CLEANLY WITH A        CPM040
004800*                           MESSAGE WHEN NO KEYWORD IS ON THE
004900*                           PARM CARD INSTEAD OF LISTING THE
005000*                           WHOLE CATALOG BY ACCIDENT.
005100*
005200***************************************************************
005300*    FILES
005400*
005500*     PRODREFR - PRODUCT-IN-FILE  (INPUT,  SEQUENTIAL)
005600*     MATCHRPT - MATCH-RPT        (OUTPUT, PRINT, 132 BYTES)
005700*
005800*    LINKAGE
005900*
006000*     1: CPM040-RUN-PARM - SEARCH KEYWORD FROM THE STEP'S
006100*        EXEC PARM=  (SET UP BY THE SCHEDULING JCL)
006200*
006300***************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS CPM-NUMERIC-TEST IS "0" THRU "9"
006800     UPSI-0 ON STATUS  IS CPM-DEBUG-TRACE-ON
006900            OFF STATUS IS CPM-DEBUG-TRACE-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PRODUCT-IN-FILE ASSIGN TO PRODREFR
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS WS-PRODIN-STATUS.
007500     SELECT MATCH-RPT ASSIGN TO MATCHRPT
007600         FILE STATUS  IS WS-MATCHRPT-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PRODUCT-IN-FILE
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0
008300     RECORDING MODE IS F.
008400 COPY CPMCP02.
008500*
008600 FD  MATCH-RPT
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0
008900     RECORDING MODE IS F.
009000 01  MATCHRPT-RECORD                 PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*****************************************************************
009400 01  WS-FIELDS.
009500     05  WS-PRODIN-STATUS        PIC X(2)  VALUE SPACES.
009600     05  WS-MATCHRPT-STATUS      PIC X(2)  VALUE SPACES.
009700     05  WS-PROD-FILE-EOF        PIC X     VALUE 'N'.
009800         88  PROD-FILE-EOF                 VALUE 'Y'.
009900     05  FILLER                  PIC X(04) VALUE SPACES.
010000*
010100 01  WS-PRD-ID-GROUP.
010200     05  WS-PRD-ID-WORK          PIC 9(09).
010300     05  WS-PRD-ID-WORK-X  REDEFINES WS-PRD-ID-WORK
010400                                  PIC X(09).
010500     05  FILLER                  PIC X(04) VALUE SPACES.
010600*
010700 01  WS-KEYWORD-WORK.
010800     05  WS-KEYWORD-UPPER        PIC X(60).
010900     05  WS-KEYWORD-TRAIL-SPACES PIC S9(4) COMP VALUE +0.
011000     05  WS-KEYWORD-LEN          PIC S9(4) COMP VALUE +0.
011100     05  FILLER                  PIC X(04) VALUE SPACES.
011200*
011300 01  WS-NAME-WORK.
011400     05  WS-NAME-UPPER           PIC X(60).
011500     05  WS-NAME-UPPER-SHORT  REDEFINES WS-NAME-UPPER
011600                                  PIC X(30).
011700     05  WS-MATCH-COUNT          PIC S9(4) COMP VALUE +0.
011800     05  FILLER                  PIC X(04) VALUE SPACES.
011900*
012000 01  TOTALS-VARS.
012100     05  NUM-PRODUCT-RECS        PIC S9(9) COMP-3 VALUE +0.
012200     05  NUM-MATCHES             PIC S9(5) COMP-3 VALUE +0.
012300     05  FILLER                  PIC X(04) VALUE SPACES.
012400*
012500 01  RPT-MATCH-LINE.
012600     05  RPT-MATCH-PRODUCT-ID    PIC 9(09).
012700     05  FILLER                  PIC X(01) VALUE SPACE.
012800     05  RPT-MATCH-PRODUCT-NAME  PIC X(60).
012900     05  FILLER                  PIC X(01) VALUE SPACE.
013000     05  RPT-MATCH-SPECIAL-PRICE PIC ZZZ,ZZZ,ZZ9.
013100     05  RPT-MATCH-SPECIALD  REDEFINES RPT-MATCH-SPECIAL-PRICE
013200                              PIC ZZZZZZZZ.99.
013300     05  FILLER                  PIC X(50) VALUE SPACES.
013400*
013500 01  RPT-MATCHCOUNT-LINE.
013600     05  FILLER                  PIC X(23)
013700             VALUE 'PRODUCTS MATCHED FOUND='.
013800     05  RPT-MATCHCOUNT-VALUE    PIC ZZZ,ZZ9.
013900     05  FILLER                  PIC X(102) VALUE SPACES.
014000*
014100*****************************************************************
014200 LINKAGE SECTION.
014300*
014400 01  CPM040-RUN-PARM.
014500     05  PARM-LENGTH             PIC S9(4) COMP.
014600     05  PARM-KEYWORD            PIC X(60).
014700*
014800*****************************************************************
014900 PROCEDURE DIVISION USING CPM040-RUN-PARM.
015000*****************************************************************
015100*
015200 000-MAIN.
015300     MOVE PARM-KEYWORD TO WS-KEYWORD-UPPER.
015400     INSPECT WS-KEYWORD-UPPER CONVERTING
015500         'abcdefghijklmnopqrstuvwxyz'
015600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015700     MOVE ZERO TO WS-KEYWORD-TRAIL-SPACES.
015800     INSPECT WS-KEYWORD-UPPER TALLYING
015900         WS-KEYWORD-TRAIL-SPACES FOR TRAILING SPACES.
016000     COMPUTE WS-KEYWORD-LEN = 60 - WS-KEYWORD-TRAIL-SPACES.
016100     IF WS-KEYWORD-LEN = 0
016200         DISPLAY 'CPM040 NO SEARCH KEYWORD ON PARM CARD - STEP'
016300             ' ABENDED'
016400         MOVE 16 TO RETURN-CODE
016500         GOBACK.
016600     PERFORM 900-OPEN-FILES.
016700     PERFORM 100-SEARCH-PRODUCTS THROUGH 100-EXIT
016800         UNTIL PROD-FILE-EOF.
016900     PERFORM 800-WRITE-MATCH-COUNT.
017000     DISPLAY 'CPM040 PRODUCT RECORDS READ    = ' NUM-PRODUCT-RECS.
017100     DISPLAY 'CPM040 PRODUCTS MATCHED        = ' NUM-MATCHES.
017200     PERFORM 905-CLOSE-FILES.
017300     GOBACK.
017400*
017500 100-SEARCH-PRODUCTS.
017600     PERFORM 700-READ-PRODUCT-FILE.
017700     IF PROD-FILE-EOF
017800         GO TO 100-EXIT.
017900     ADD +1 TO NUM-PRODUCT-RECS.
018000     MOVE CPM-PRD-ID TO WS-PRD-ID-WORK.
018100     IF WS-PRD-ID-WORK-X NOT CPM-NUMERIC-TEST
018200         DISPLAY 'CPM040 PRODUCT RECORD HAS NON-NUMERIC ID - '
018300             'RECORD SKIPPED'
018400         GO TO 100-EXIT.
018500     MOVE CPM-PRD-NAME TO WS-NAME-UPPER.
018600     INSPECT WS-NAME-UPPER CONVERTING
018700         'abcdefghijklmnopqrstuvwxyz'
018800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018900     IF CPM-DEBUG-TRACE-ON
019000         DISPLAY 'CPM040 TRACE - NAME=' WS-NAME-UPPER-SHORT.
019100     MOVE ZERO TO WS-MATCH-COUNT.
019200     INSPECT WS-NAME-UPPER TALLYING WS-MATCH-COUNT FOR ALL
019300         WS-KEYWORD-UPPER(1:WS-KEYWORD-LEN).
019400     IF WS-MATCH-COUNT > 0
019500         PERFORM 200-WRITE-MATCH-LINE
019600         ADD +1 TO NUM-MATCHES.
019700 100-EXIT.
019800     EXIT.
019900*
020000 200-WRITE-MATCH-LINE.
020100     MOVE CPM-PRD-ID              TO RPT-MATCH-PRODUCT-ID.
020200     MOVE CPM-PRD-NAME            TO RPT-MATCH-PRODUCT-NAME.
020300     MOVE CPM-PRD-SPECIAL-PRICE   TO RPT-MATCH-SPECIALD.
020400     WRITE MATCHRPT-RECORD FROM RPT-MATCH-LINE.
020500*
020600 700-READ-PRODUCT-FILE.
020700     READ PRODUCT-IN-FILE
020800         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
020900     IF WS-PRODIN-STATUS = '00'
021000         CONTINUE
021100     ELSE IF WS-PRODIN-STATUS = '10'
021200         MOVE 'Y' TO WS-PROD-FILE-EOF
021300     ELSE
021400         DISPLAY 'CPM040 ERROR READING PRODUCT-REFRESHED. RC: '
021500             WS-PRODIN-STATUS
021600         MOVE 'Y' TO WS-PROD-FILE-EOF
021700         MOVE 16 TO RETURN-CODE.
021800*
021900 800-WRITE-MATCH-COUNT.
022000     MOVE NUM-MATCHES TO RPT-MATCHCOUNT-VALUE.
022100     WRITE MATCHRPT-RECORD FROM RPT-MATCHCOUNT-LINE.
022200*
022300 900-OPEN-FILES.
022400     OPEN INPUT  PRODUCT-IN-FILE
022500          OUTPUT MATCH-RPT.
022600     IF WS-PRODIN-STATUS NOT = '00'
022700         DISPLAY 'CPM040 ERROR OPENING PRODUCT-REFRESHED. RC: '
022800             WS-PRODIN-STATUS
022900         MOVE 16 TO RETURN-CODE
023000         MOVE 'Y' TO WS-PROD-FILE-EOF.
023100     IF WS-MATCHRPT-STATUS NOT = '00'
023200         DISPLAY 'CPM040 ERROR OPENING MATCH-RPT. RC: '
023300             WS-MATCHRPT-STATUS
023400         MOVE 16 TO RETURN-CODE
023500         MOVE 'Y' TO WS-PROD-FILE-EOF.
023600*
023700 905-CLOSE-FILES.
023800     CLOSE PRODUCT-IN-FILE MATCH-RPT.
023900*
024000*  END OF PROGRAM CPM040
