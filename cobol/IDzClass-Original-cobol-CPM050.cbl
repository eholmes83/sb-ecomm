000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CPM050.
000300 AUTHOR.       D C STRAUSS.
000400 INSTALLATION. MIDLAND MERCH DP CNTR.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.     MIDLAND MERCHANDISE CORP - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*      CPM050.CBL                                               *
001200*      CATALOG PRICE MAINTENANCE - SPECIAL PRICE RATING         *
001300*                                                               *
001400*-------------------------------------------------------------*
001500*
001600***************************************************************
001700*
001800*    DESCRIPTION
001900*
002000* CALLed subroutine that turns a product's list price and
002100* discount percentage into its special (post-discount) selling
002200* price.  CALLed once per accepted product by CPM020, the same
002300* way SAMOS2 used to be CALLed once per customer by SAMOS1 - one
002400* rating routine, shared by every caller, so the formula lives
002500* in exactly one place.
002600*
002700* FORMULA:  SPECIAL-PRICE = PRICE * (1 - (DISCOUNT-PCT / 100))
002800*
002900* A DISCOUNT-PCT outside 0 THRU 100 cannot yield a sound selling
003000* price (negative, or above list) and is returned to the caller
003100* as LK-CALC-INVALID so CPM020 can reject the product instead of
003200* posting it.
003300*
003400***************************************************************
003500*    AMENDMENT HISTORY
003600*
003700*      DATE       AUTHOR    DESCRIPTION
003800*      ---------  --------  --------------------------------
003900*      870304     HDDCS     ORIGINAL PROGRAM - CR A00117.         CPM050
004000*      880912     HDDCS     ROUNDED INTERMEDIATE DISCOUNT RATE    CPM050
004100*                           TO 4 DECIMALS, PRICES WERE OFF BY A
004200*                           PENNY ON HIGH-TICKET ITEMS - CR
004300*                           A00340.
004400*      930716     HDMAB     ADDED DEBUG-TRACE UPSI SWITCH FOR     CPM050
004500*                           NIGHT-SHIFT OPERATOR DIAGNOSTICS.
004600*      950408     HDGHP     ADDED 0-100 RANGE CHECK ON            CPM050
004700*                           DISCOUNT-PCT AFTER A NEGATIVE
004800*                           SPECIAL PRICE REACHED THE REFRESHED
004900*                           FILE - CR A00801.
005000*      990128     HDMAB     Y2K REVIEW - PROGRAM HOLDS NO DATE    CPM050
005100*                           FIELDS, NO CHANGE REQUIRED.
005200*      030317     HDRWT     COMMENT CLEANUP ONLY, NO LOGIC        CPM050
005300*                           CHANGE.
005400*
005500***************************************************************
005600*    LINKAGE
005700*
005800*     1: LK-RATING-PARMS (PASSED BY CPM020, MODIFIED IN PLACE)
005900*
006000***************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     UPSI-0 ON STATUS  IS CPM-DEBUG-TRACE-ON
006500            OFF STATUS IS CPM-DEBUG-TRACE-OFF.
006600*
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*****************************************************************
007000 01  WS-FIELDS.
007100     05  WS-PROGRAM-STATUS       PIC X(30) VALUE SPACES.
007200     05  WS-DISCOUNT-RATE        PIC S9(1)V9(4) COMP-3 VALUE +0.
007300     05  WS-DISCOUNT-RATE-X  REDEFINES WS-DISCOUNT-RATE
007400                                  PIC X(03).
007500     05  WS-DISCOUNT-FACTOR      PIC S9(1)V9(4) COMP-3 VALUE +0.
007600     05  WS-DISCOUNT-FACTOR-X  REDEFINES WS-DISCOUNT-FACTOR
007700                                  PIC X(03).
007800     05  FILLER                  PIC X(04) VALUE SPACES.
007900*
008000*****************************************************************
008100 LINKAGE SECTION.
008200*
008300 01  LK-RATING-PARMS.
008400     05  LK-PRD-PRICE            PIC S9(7)V9(2) COMP-3.
008500     05  LK-PRD-DISCOUNT-PCT     PIC S9(3)V9(2) COMP-3.
008600     05  LK-PRD-SPECIAL-PRICE    PIC S9(7)V9(2) COMP-3.
008700     05  LK-CALC-VALID-SW        PIC X.
008800         88  LK-CALC-VALID                 VALUE 'Y'.
008900         88  LK-CALC-INVALID               VALUE 'N'.
009000     05  FILLER                  PIC X(04).
009100 01  LK-RATING-PARMS-DUMP  REDEFINES LK-RATING-PARMS.
009200*    RAW BYTE VIEW OF THE PARAMETER BLOCK - KEPT FOR ABEND-DUMP
009300*    FORMATTING, SAME IDEA AS THE COMMAREA HEX-DUMP REDEFINES ON
009400*    THE ON-LINE CATALOG MANAGER'S TRANSACTIONS.
009500     05  LK-DUMP-BYTE OCCURS 18 TIMES PIC X.
009600*
009700*****************************************************************
009800 PROCEDURE DIVISION USING LK-RATING-PARMS.
009900*****************************************************************
010000*
010100 000-MAIN.
010200     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010300     MOVE 'Y' TO LK-CALC-VALID-SW.
010400     IF LK-PRD-DISCOUNT-PCT < 0 OR LK-PRD-DISCOUNT-PCT > 100
010500         MOVE 'N'    TO LK-CALC-VALID-SW
010600         MOVE ZEROS  TO LK-PRD-SPECIAL-PRICE
010700     ELSE
010800         PERFORM 100-CALCULATE-SPECIAL-PRICE.
010900     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
011000     GOBACK.
011100*
011200 100-CALCULATE-SPECIAL-PRICE.
011300*    *** CLEAR THE WORK FIELDS BYTE-WISE BEFORE EVERY CALL - THIS
011400*    *** RATING ROUTINE RUNS STATIC UNDER THE SCHEDULER AND OLD
011500*    *** PACKED DIGITS HAVE NO BUSINESS SURVIVING ACROSS PRODUCTS.
011600     MOVE LOW-VALUES TO WS-DISCOUNT-RATE-X WS-DISCOUNT-FACTOR-X.
011700*    *** Turn the whole-number discount into a fraction ***
011800     COMPUTE WS-DISCOUNT-RATE ROUNDED =
011900         LK-PRD-DISCOUNT-PCT / 100.
012000*    *** Complement of the discount rate ***
012100     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
012200         1 - WS-DISCOUNT-RATE.
012300*    *** Apply the factor to list price, round to the penny ***
012400     COMPUTE LK-PRD-SPECIAL-PRICE ROUNDED =
012500         LK-PRD-PRICE * WS-DISCOUNT-FACTOR.
012600     IF CPM-DEBUG-TRACE-ON
012700         DISPLAY 'CPM050 TRACE - PRICE=' LK-PRD-PRICE
012800             ' DISCOUNT=' LK-PRD-DISCOUNT-PCT
012900             ' SPECIAL=' LK-PRD-SPECIAL-PRICE
013000         DISPLAY 'CPM050 TRACE - PARM BLOCK BYTE 1='
013100             LK-DUMP-BYTE(1).
013200*
013300*  END OF PROGRAM CPM050
