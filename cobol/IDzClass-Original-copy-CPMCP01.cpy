000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CPMCP01                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Catalog Price Maintenance -                 *
000600*                     Category master record layout              *
000700*                                                                *
000800*  @BANNER_START                                                 *
000900*  MIDLAND MERCHANDISE CORPORATION - DATA PROCESSING             *
001000*  Property of Midland Merchandise Corp. - Internal Use Only     *
001100*  @BANNER_END                                                   *
001200*                                                                *
001300* STATUS = 3.1.0                                                 *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Record layout for a single CATEGORY-MASTER entry as       *
001700*      read by CPM010 and loaded into the CPMCP03 category       *
001800*      lookup table used by CPM020.  One record per catalog      *
001900*      department/category.  49-BYTE RECORD - EXACTLY 9+40, NO   *
002000*      SPARE BYTE - CATMAST IS BUILT UPSTREAM OF THIS SUITE AND   *
002100*      WE DO NOT OWN ITS LAYOUT, SO UNLIKE OUR OWN WORK FILES     *
002200*      THERE IS NO ROOM HELD BACK FOR US TO GROW INTO.            *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*                                                                *
002700*      $MOD(CPMCP01),COMP(CATALOG),PROD(CPM     ):               *
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= A00117 310 870304 HDRWT   : ORIGINAL - CATEGORY MASTER  *
003100*   $D1= A00318 310 880912 HDDCS   : WIDENED CAT-NAME TO 40 CHAR *
003200*   $D2= A00922 310 990128 HDMAB   : Y2K - NO DATE FIELDS HELD   *
003300*                          HERE, REVIEWED AND FOUND N/A          *
003400*   $D3= A00916 310 040412 HDRWT   : DROPPED THE SPARE FILLER    *
003500*                          BYTE - RECORD MUST STAY 49 BYTES TO   *
003600*                          MATCH CATMAST AS BUILT UPSTREAM.      *
003700*                                                                *
003800******************************************************************
003900 01  CPM-CAT-RECORD.
004000*    SURROGATE KEY - ASSIGNED WHEN CATEGORY IS FIRST ESTABLISHED
004100     05  CPM-CAT-ID              PIC 9(09).
004200*    CATEGORY DESCRIPTION - MUST BE NON-BLANK, 5 CHARS MINIMUM
004300     05  CPM-CAT-NAME            PIC X(40).
