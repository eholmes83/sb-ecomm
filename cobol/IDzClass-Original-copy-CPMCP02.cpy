000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CPMCP02                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Catalog Price Maintenance -                 *
000600*                     Product master record layout               *
000700*                                                                *
000800*  @BANNER_START                                                 *
000900*  MIDLAND MERCHANDISE CORPORATION - DATA PROCESSING             *
001000*  Property of Midland Merchandise Corp. - Internal Use Only     *
001100*  @BANNER_END                                                   *
001200*                                                                *
001300* STATUS = 3.1.0                                                 *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Record layout shared by PRODUCT-MASTER (input to CPM020)  *
001700*      and PRODUCT-REFRESHED (output of CPM020, re-read as       *
001800*      input by CPM030 and CPM040).  One record per catalog      *
001900*      product.  SPECIAL-PRICE is always an OUTPUT field - it    *
002000*      is recomputed by CPM050 on every run and is never taken   *
002100*      at face value off the incoming PRODUCT-MASTER.            *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*                                                                *
002600*      $MOD(CPMCP02),COMP(CATALOG),PROD(CPM     ):               *
002700*                                                                *
002800*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002900*   $D0= A00117 310 870304 HDRWT   : ORIGINAL - PRODUCT MASTER   *
003000*   $D1= A00452 310 890615 HDGHP   : ADDED PRD-IMAGE FOR CATALOG *
003100*                          PRINT-SHOP ARTWORK CROSS-REFERENCE    *
003200*   $D2= A00781 310 930220 HDDCS   : PRD-DISCOUNT-PCT CHANGED    *
003300*                          FROM COMP TO COMP-3 TO MATCH PRICE    *
003400*   $D3= A00922 310 990128 HDMAB   : Y2K - NO DATE FIELDS HELD   *
003500*                          HERE, REVIEWED AND FOUND N/A          *
003600*                                                                *
003700******************************************************************
003800 01  CPM-PRD-RECORD.
003900*    SURROGATE KEY - ASSIGNED WHEN PRODUCT IS FIRST ESTABLISHED
004000     05  CPM-PRD-ID              PIC 9(09).
004100     05  CPM-PRD-NAME            PIC X(60).
004200*    FOREIGN KEY - MUST EXIST ON THE CATEGORY MASTER
004300     05  CPM-PRD-CAT-ID          PIC 9(09).
004400*    CATALOG ARTWORK FILE NAME - DEFAULTS TO DEFAULT.PNG WHEN BLAN
004500     05  CPM-PRD-IMAGE           PIC X(40).
004600     05  CPM-PRD-DESC            PIC X(120).
004700     05  CPM-PRD-QTY-ON-HAND     PIC 9(09).
004800*    LIST (PRE-DISCOUNT) UNIT PRICE, 2 DECIMALS
004900     05  CPM-PRD-PRICE           PIC S9(7)V9(2) COMP-3.
005000*    DISCOUNT PERCENT, E.G. 10.00 MEANS 10 PERCENT OFF LIST
005100     05  CPM-PRD-DISCOUNT-PCT    PIC S9(3)V9(2) COMP-3.
005200*    OUTPUT ONLY - RECOMPUTED EVERY RUN, NEVER READ FROM INPUT
005300     05  CPM-PRD-SPECIAL-PRICE   PIC S9(7)V9(2) COMP-3.
005400*    RESERVED FOR FUTURE USE
005500     05  FILLER                  PIC X(21)  VALUE SPACES.
