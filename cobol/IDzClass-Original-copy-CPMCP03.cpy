000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CPMCP03                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Catalog Price Maintenance -                 *
000600*                     Category lookup table (in-storage)         *
000700*                                                                *
000800*  @BANNER_START                                                 *
000900*  MIDLAND MERCHANDISE CORPORATION - DATA PROCESSING             *
001000*  Property of Midland Merchandise Corp. - Internal Use Only     *
001100*  @BANNER_END                                                   *
001200*                                                                *
001300* STATUS = 3.1.0                                                 *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Table of valid categories, built once per run by CPM010   *
001700*      from CATEGORY-MASTER (rejects applied) and reloaded from  *
001800*      work file CATTAB by CPM020 so every product on the main   *
001900*      processing pass can be category-checked without          *
002000*      re-reading CATEGORY-MASTER.  Loaded in ascending CPM-CAT- *
002100*      order so SEARCH ALL can binary-search it, mirroring how   *
002200*      the online catalog manager keys its VSAM category file.  *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*                                                                *
002700*      $MOD(CPMCP03),COMP(CATALOG),PROD(CPM     ):               *
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= A00117 310 870304 HDRWT   : ORIGINAL - 500 CATEGORY MAX *
003100*   $D1= A00610 310 910513 HDGHP   : RAISED TABLE MAX TO 2000    *
003200*                          ENTRIES FOR SPRING CATALOG EXPANSION  *
003300*                                                                *
003400******************************************************************
003500 01  CPM-CAT-TABLE.
003600     05  CPM-CAT-TAB-COUNT       PIC S9(4)  COMP VALUE +0.
003650     05  FILLER                  PIC X(04) VALUE SPACES.
003700     05  CPM-CAT-TAB-ENTRY OCCURS 2000 TIMES
003800             ASCENDING KEY IS CPM-CAT-TAB-ID
003900             INDEXED BY CPM-CAT-TAB-NDX.
004000         10  CPM-CAT-TAB-ID      PIC 9(09).
004100         10  CPM-CAT-TAB-NAME    PIC X(40).
