000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CPMCP04                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Catalog Price Maintenance -                 *
000600*                     Category work-file record (CATTAB)         *
000700*                                                                *
000800*  @BANNER_START                                                 *
000900*  MIDLAND MERCHANDISE CORPORATION - DATA PROCESSING             *
001000*  Property of Midland Merchandise Corp. - Internal Use Only     *
001100*  @BANNER_END                                                   *
001200*                                                                *
001300* STATUS = 3.1.0                                                 *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      One accepted category per record.  CPM010 SORTS the       *
001700*      accepted categories into ascending CPM-CAT-ID order and   *
001800*      THEN builds this work file from the sorted output, so     *
001900*      CPM020 can reload the CPMCP03 in-storage table with a     *
002000*      single sequential pass - and its SEARCH ALL can trust     *
002100*      the table really is in key sequence - without CPM020      *
002200*      ever touching CATEGORY-MASTER again.                      *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*                                                                *
002700*      $MOD(CPMCP04),COMP(CATALOG),PROD(CPM     ):               *
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= A00117 310 870304 HDRWT   : ORIGINAL - CATTAB LAYOUT    *
003100*   $D1= A00915 310 040412 HDRWT   : CLARIFIED - CATTAB IS NOW   *
003200*                          WRITTEN FROM CPM010'S SORT OUTPUT,    *
003300*                          NOT JUST CATMAST READ ORDER - CATMAST *
003400*                          ITSELF WAS NEVER GUARANTEED SORTED.   *
003500*                                                                *
003600******************************************************************
003700 01  CATTAB-RECORD.
003800     05  CATTAB-CAT-ID           PIC 9(09).
003900     05  CATTAB-CAT-NAME         PIC X(40).
004000     05  FILLER                  PIC X(11) VALUE SPACES.
